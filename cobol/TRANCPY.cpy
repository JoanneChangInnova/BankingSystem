000100******************************************************************00000100
000200* TRANCPY  -  TRANSACTION RECORD LAYOUT                           00000200
000300*                                                                 00000300
000400*   USED BY BKUPD01 (FD LEVEL, VIA REPLACING).  FIXED LENGTH 40.  00000400
000500*   CALLER SUPPLIES THE :TAG: PREFIX, E.G.                        00000500
000600*        COPY TRANCPY REPLACING ==:TAG:== BY ==WS-TRAN==.         00000600
000700*                                                                 00000700
000800*   TRANSACTION CODES -                                           00000800
000900*        B  BALANCE INQUIRY      C  CREDIT (DEPOSIT)              00000900
001000*        D  DEBIT (WITHDRAWAL)   O  OPEN A NEW ACCOUNT            00001000
001100*                                                                 00001100
001200*   FOR CODE 'O' THE RECORD IS REINTERPRETED - SEE THE            00001200
001300*   :TAG:-REC-OPEN REDEFINITION BELOW.  THE HOLDER ID ARRIVES     00001300
001400*   ZERO-FILLED IN THE ACCOUNT-NUMBER FIELD, THE STARTING         00001400
001500*   DEPOSIT ARRIVES IN THE FULL 14-BYTE AMOUNT FIELD (COLUMNS     00001500
001600*   18-31), AND THE NEW ACCOUNT TYPE ARRIVES IN THE FIRST BYTE    00001600
001700*   NOT CLAIMED BY ONE OF THOSE THREE REASSIGNED FIELDS - THAT    00001700
001800*   IS COLUMN 32, NOT COLUMN 18, SINCE THE DEPOSIT AMOUNT USES    00001800
001900*   THE SAME 14 BYTES A REGULAR B/C/D TRANSACTION'S TXN-AMOUNT    00001900
002000*   WOULD (REQ A-206 CORRESPONDENCE, RJP TO KLM, 11/12/97).       00002000
002100*                                                                 00002100
002200*   03/02/93  RJP  ORIGINAL LAYOUT - REQ A-114                    00002200
002300*   11/18/97  RJP  ADDED OPEN-ACCOUNT REDEFINITION - REQ A-206    00002300
002400*   08/14/03  RJP  BROKE OUT THE TRAILING RESERVE BYTES INTO      00002400
002500*                  SOURCE-CHANNEL AND BATCH-SEQ - REQ A-266.      00002500
002600******************************************************************00002600
002700 01  :TAG:-REC.                                                   00002700
002800     05  :TAG:-ACCT-NUMBER       PIC 9(12).                       00002800
002900     05  :TAG:-PIN               PIC 9(04).                       00002900
003000     05  :TAG:-CODE              PIC X(01).                       00003000
003100        88  :TAG:-BALANCE-INQUIRY        VALUE 'B'.               00003100
003200        88  :TAG:-CREDIT-TRAN            VALUE 'C'.               00003200
003300        88  :TAG:-DEBIT-TRAN             VALUE 'D'.               00003300
003400        88  :TAG:-OPEN-TRAN              VALUE 'O'.               00003400
003500     05  :TAG:-AMOUNT            PIC S9(11)V99                    00003500
003600                                SIGN IS LEADING SEPARATE.         00003600
003700     05  :TAG:-OPEN-ACCT-TYPE    PIC X(01).                       00003700
003800*        WHERE THE TRANSACTION ORIGINATED - B = BRANCH TELLER,    00003800
003900*        A = ATM, O = ONLINE/HOME BANKING.  CARRIED FOR THE       00003900
004000*        SOURCE SYSTEMS SINCE 08/14/03 (REQ A-266) - NOT READ     00004000
004100*        BY BKUPD01 AS OF THIS WRITING.                           00004100
004200     05  :TAG:-SOURCE-CHANNEL    PIC X(01) VALUE 'B'.             00004200
004300        88  :TAG:-CHANNEL-BRANCH        VALUE 'B'.                00004300
004400        88  :TAG:-CHANNEL-ATM           VALUE 'A'.                00004400
004500        88  :TAG:-CHANNEL-ONLINE        VALUE 'O'.                00004500
004600*        SOURCE SYSTEM'S OWN SEQUENCE NUMBER WITHIN THE FEED      00004600
004700*        THAT BUILT THIS TRANSACTION FILE - USEFUL TO OPERATIONS  00004700
004800*        WHEN TRACING A RECORD BACK TO THE ORIGINATING BATCH.     00004800
004900     05  :TAG:-BATCH-SEQ         PIC 9(05) VALUE ZEROS.           00004900
005000     05  FILLER                  PIC X(02).                       00005000
005100*                                                                 00005100
005200*    ALTERNATE VIEW OF THE SAME 40 BYTES FOR AN 'O' TRANSACTION - 00005200
005300*    NAMES THE ACCOUNT-NUMBER AND PIN FIELDS FOR WHAT THEY CARRY  00005300
005400*    ON AN OPEN REQUEST SO THE OPEN-ACCOUNT PARAGRAPH DOES NOT    00005400
005500*    HAVE TO READ :TAG:-ACCT-NUMBER AND KNOW WHY.                 00005500
005600 01  :TAG:-REC-OPEN REDEFINES :TAG:-REC.                          00005600
005700     05  :TAG:-OPEN-HOLDER-ID    PIC 9(12).                       00005700
005800     05  :TAG:-OPEN-PIN          PIC 9(04).                       00005800
005900     05  :TAG:-OPEN-CODE         PIC X(01).                       00005900
006000     05  :TAG:-OPEN-DEPOSIT      PIC S9(11)V99                    00006000
006100                                SIGN IS LEADING SEPARATE.         00006100
006200     05  :TAG:-OPEN-TYPE         PIC X(01).                       00006200
006300     05  :TAG:-OPEN-SOURCE-CHANNEL PIC X(01).                     00006300
006400     05  :TAG:-OPEN-BATCH-SEQ    PIC 9(05).                       00006400
006500     05  FILLER                  PIC X(02).                       00006500
