000100******************************************************************        
000200* LICENSED TO THE SYSTEMS GROUP - INTERNAL USE ONLY                       
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500* PROGRAM:  BKUPD01                                                       
000600*                                                                         
000700* AUTHOR :  D. W. STOUT                                                   
000800*                                                                         
000900* READS THE TRANSACTION FILE AND APPLIES OPEN/BALANCE/CREDIT/             
001000* DEBIT REQUESTS AGAINST THE ACCOUNT MASTER, WHICH IS HELD IN             
001100* AN IN-STORAGE TABLE FOR THE DURATION OF THE RUN.  WRITES THE            
001200* UPDATED MASTER AND THE TRANSACTION REPORT.                              
001300******************************************************************        
001400                                                                          
001500 IDENTIFICATION DIVISION.                                                 
001600 PROGRAM-ID.     BKUPD01.                                                 
001700 AUTHOR.         D. W. STOUT.                                             
001800 INSTALLATION.   THE SYSTEMS GROUP.                                       
001900 DATE-WRITTEN.   09/14/89.                                                
002000 DATE-COMPILED.                                                           
002100 SECURITY.       NON-CONFIDENTIAL.                                        
002200                                                                          
002300******************************************************************        
002400* CHANGE LOG                                                              
002500* ----------                                                              
002600* 09/14/89  DWS  ORIGINAL PROGRAM - CUSTOMER FILE UPDATE (SAM3)           
002700* 03/02/93  RJP  REBUILT AS ACCOUNT MAINTENANCE UPDATE - THE     C        
002800*                CUSTOMER FILE MERGE/UPDATE LOGIC IS REPLACED    C        
002900*                BY AN IN-STORAGE ACCOUNT TABLE (REQ A-114).     C        
003000* 03/02/93  RJP  MOVED THE PER-ACCOUNT BUSINESS RULES (PIN       C        
003100*                CHECK, CREDIT, DEBIT) OUT TO BKUPD02 SO THIS    C        
003200*                PROGRAM ONLY CARRIES THE FILE/TABLE LOGIC.      C        
003300* 11/18/97  RJP  ADDED OPEN-ACCOUNT TRANSACTION CODE 'O' AND     C        
003400*                NEXT-ACCOUNT-NUMBER ASSIGNMENT (REQ A-206).     C        
003500* 01/22/99  KLM  Y2K REVIEW - NO 2-DIGIT YEAR STORED ON THE      C        
003600*                ACCOUNT OR TRANSACTION FILES.  RUN-DATE ON THE  C        
003700*                REPORT HEADING REMAINS 2-DIGIT DISPLAY ONLY.    C        
003800* 06/07/01  RJP  DEBIT-DENIED COUNT SEPARATED FROM THE REJECTED  C        
003900*                TRANSACTION COUNT ON THE FOOTER (REQ A-247).    C        
004000******************************************************************        
004100                                                                          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.   IBM-370.                                              
004500 OBJECT-COMPUTER.   IBM-370.                                              
004600                                                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900                                                                          
005000*    INPUT MASTER - ONE RECORD PER ACCOUNT, READ ONCE AT STARTUP          
005100*    BY 710/715 TO BUILD THE IN-STORAGE TABLE.                            
005200     SELECT ACCTMAST  ASSIGN TO ACCTMAST                                  
005300         ACCESS IS SEQUENTIAL                                             
005400         FILE STATUS IS WS-ACCTMAST-STATUS.                               
005500                                                                          
005600*    OUTPUT MASTER - THE SAME LAYOUT AS ACCTMAST, REWRITTEN FROM          
005700*    THE TABLE BY 810 AFTER EVERY TRANSACTION HAS BEEN APPLIED.           
005800     SELECT ACCTOUT   ASSIGN TO ACCTOUT                                   
005900         ACCESS IS SEQUENTIAL                                             
006000         FILE STATUS IS WS-ACCTOUT-STATUS.                                
006100                                                                          
006200*    THE DAY'S TRANSACTIONS - OPEN/BALANCE/CREDIT/DEBIT REQUESTS,         
006300*    ONE PER RECORD, READ SEQUENTIALLY BY 720 IN 100'S LOOP.              
006400     SELECT TRANFILE  ASSIGN TO TRANFILE                                  
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS IS WS-TRANFILE-STATUS.                               
006700                                                                          
006800*    THE PRINTED TRANSACTION REGISTER - ONE DETAIL LINE PER               
006900*    TRANSACTION PLUS THE HEADING AND FOOTER LINES.                       
007000     SELECT RPTFILE   ASSIGN TO RPTFILE                                   
007100         ACCESS IS SEQUENTIAL                                             
007200         FILE STATUS IS WS-RPTFILE-STATUS.                                
007300                                                                          
007400******************************************************************        
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800*    :TAG: BELOW IS REPLACED SEPARATELY FOR THE INPUT AND OUTPUT          
007900*    COPIES OF ACCTCPY SO THE TWO FDS DO NOT COLLIDE ON THE SAME          
008000*    01-LEVEL NAME - SEE ACCTCPY FOR THE FULL RECORD LAYOUT.              
008100 FD  ACCTMAST                                                             
008200     RECORDING MODE IS F                                                  
008300     BLOCK CONTAINS 0 RECORDS.                                            
008400 COPY ACCTCPY REPLACING ==:TAG:== BY ==ACCTIN==.                          
008500                                                                          
008600 FD  ACCTOUT                                                              
008700     RECORDING MODE IS F                                                  
008800     BLOCK CONTAINS 0 RECORDS.                                            
008900 COPY ACCTCPY REPLACING ==:TAG:== BY ==ACCTOT==.                          
009000                                                                          
009100*    SAME TAG-REPLACEMENT TRICK AS ABOVE - SEE TRANCPY.                   
009200 FD  TRANFILE                                                             
009300     RECORDING MODE IS F.                                                 
009400 COPY TRANCPY REPLACING ==:TAG:== BY ==TRANIN==.                          
009500                                                                          
009600*    132-BYTE PRINT LINE - NO COPYBOOK, THE REPORT LAYOUT IS              
009700*    BUILT ENTIRELY IN WORKING-STORAGE (SEE RPT-DETAIL-LINE)              
009800*    AND MOVED HERE ONLY AT WRITE TIME.                                   
009900 FD  RPTFILE                                                              
010000     RECORDING MODE IS F.                                                 
010100 01  RPT-RECORD                 PIC X(132).                               
010200                                                                          
010300******************************************************************        
010400 WORKING-STORAGE SECTION.                                                 
010500******************************************************************        
010600*                                                                         
010700*        *******************                                              
010800*            RUN DATE/TIME                                                
010900*        *******************                                              
011000 01  SYSTEM-DATE-AND-TIME.                                                
011100     05  CURRENT-DATE.                                                    
011200         10  CURRENT-YEAR        PIC 9(2).                                
011300         10  CURRENT-MONTH       PIC 9(2).                                
011400         10  CURRENT-DAY         PIC 9(2).                                
011500     05  CURRENT-TIME.                                                    
011600         10  CURRENT-HOUR        PIC 9(2).                                
011700         10  CURRENT-MINUTE      PIC 9(2).                                
011800         10  CURRENT-SECOND      PIC 9(2).                                
011900         10  CURRENT-HNDSEC      PIC 9(2).                                
012000*    ONE-FIELD VIEW OF THE ABOVE, USED ONLY ON THE STARTUP                
012100*    DISPLAY LINE SO OPERATIONS CAN GREP THE JOB LOG.                     
012200 01  WS-DATE-TIME-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME                  
012300                                 PIC 9(14).                               
012400*                                                                         
012500*        *******************                                              
012600*            FILE STATUS BYTES                                            
012700*        *******************                                              
012800*    ONE TWO-BYTE STATUS PER FILE, TESTED RIGHT AFTER EVERY OPEN          
012900*    AND (FOR TRANFILE) EVERY READ - '00' IS THE ONLY VALUE THAT          
013000*    MEANS THE LAST FILE OPERATION WENT AS EXPECTED.                      
013100 01  WS-FILE-STATUSES.                                                    
013200     05  WS-ACCTMAST-STATUS      PIC X(02) VALUE SPACES.                  
013300     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.                  
013400     05  WS-ACCTOUT-STATUS       PIC X(02) VALUE SPACES.                  
013500     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.                  
013600*    BULK VIEW FOR A SINGLE TRACE LINE ON A BAD OPEN.                     
013700 01  WS-FILE-STATUS-ALL REDEFINES WS-FILE-STATUSES                        
013800                                 PIC X(08).                               
013900*                                                                         
014000*        *******************                                              
014100*            SWITCHES                                                     
014200*        *******************                                              
014300 01  WS-SWITCHES.                                                         
014400*    SET ON BY 715/720 WHEN THEIR RESPECTIVE FILE HAS NO MORE             
014500*    RECORDS - DRIVES THE PERFORM ... UNTIL TESTS IN 000-MAIN.            
014600     05  WS-TRAN-EOF             PIC X     VALUE 'N'.                     
014700         88  TRAN-EOF-YES                  VALUE 'Y'.                     
014800     05  WS-ACCTMAST-EOF         PIC X     VALUE 'N'.                     
014900         88  ACCTMAST-EOF-YES              VALUE 'Y'.                     
015000*    SET ON BY 700-OPEN-FILES WHEN ANY OF THE FOUR FILES FAILS            
015100*    TO OPEN CLEAN - SKIPS THE ENTIRE LOAD/PROCESS/WRITE/REPORT           
015200*    BODY OF 000-MAIN-LOGIC WHEN ON.                                      
015300     05  WS-ABEND-SW             PIC X     VALUE 'N'.                     
015400         88  WS-ABEND-YES                  VALUE 'Y'.                     
015500*    RESULT OF THE LAST 410-CHECK-PIN CALL TO BKUPD02 - 'Y'               
015600*    UNTIL A CALL COMES BACK OTHERWISE.                                   
015700     05  WS-TRAN-OK-SW           PIC X     VALUE 'Y'.                     
015800         88  WS-TRAN-OK                    VALUE 'Y'.                     
015900*    RESULT OF THE LAST 600-FIND-ACCOUNT SEARCH.                          
016000     05  WS-ACCT-FOUND-SW        PIC X     VALUE 'N'.                     
016100         88  WS-ACCT-FOUND                 VALUE 'Y'.                     
016200*                                                                         
016300*        *******************                                              
016400*            ACCOUNT TABLE                                                
016500*        *******************                                              
016600*    HOLDS THE ENTIRE ACCOUNT MASTER FOR THE DURATION OF THE              
016700*    RUN.  MAX-ACCTS IS THE ONLY PLACE THE 1000-ACCOUNT CEILING           
016800*    APPEARS - RAISE IT HERE (AND RECOMPILE) IF THE FILE GROWS.           
016900 77  WS-MAX-ACCTS                PIC S9(4) COMP VALUE +1000.              
017000 77  WS-ACCT-COUNT               PIC S9(4) COMP VALUE +0.                 
017100 01  WS-ACCT-TABLE.                                                       
017200     05  WS-ACCT-ENTRY OCCURS 1 TO 1000 TIMES                             
017300                 DEPENDING ON WS-ACCT-COUNT                               
017400                 ASCENDING KEY IS WS-T-ACCT-NUMBER                        
017500                 INDEXED BY WS-ACCT-IX.                                   
017600*        THE KEY 600-FIND-ACCOUNT SEARCHES ON.                            
017700         10  WS-T-ACCT-NUMBER    PIC 9(12).                               
017800*        'C' CHECKING OR 'S' SAVINGS - CARRIED BUT NOT TESTED BY          
017900*        ANY RULE IN THIS PROGRAM AS OF THIS WRITING.                     
018000         10  WS-T-ACCT-TYPE      PIC X(01).                               
018100         10  WS-T-HOLDER-ID      PIC 9(06).                               
018200         10  WS-T-HOLDER-NAME    PIC X(30).                               
018300*        COMPARED AGAINST THE INCOMING TRANSACTION PIN BY                 
018400*        BKUPD02'S 100-VALIDATE-PIN, NEVER BY THIS PROGRAM.               
018500         10  WS-T-PIN            PIC 9(04).                               
018600*        UPDATED IN PLACE BY 220/230 AFTER EACH SUCCESSFUL                
018700*        CREDIT OR DEBIT - THE MASTER FILE ITSELF IS NOT                  
018800*        REWRITTEN UNTIL 810 AT END OF RUN.                               
018900         10  WS-T-BALANCE        PIC S9(11)V99 COMP-3.                    
019000*                                                                         
019100*    HOLDS THE NEXT ACCOUNT NUMBER ASSIGNED ON AN 'O' REQUEST.            
019200*    PREFIX/SEQ IS AN OPERATIONS-FRIENDLY SPLIT OF THE SAME FIELD         
019300*    NOT MOVED ANYWHERE BY THIS PROGRAM AS OF THIS WRITING, BUT           
019400*    LEFT IN PLACE FOR A FUTURE BRANCH/SEQUENCE SPLIT ON REPORTS.         
019500 01  WS-NEW-ACCT-AREA.                                                    
019600     05  WS-NEW-ACCT-NUMBER      PIC 9(12) VALUE ZEROS.                   
019700 01  WS-NEW-ACCT-AREA-R REDEFINES WS-NEW-ACCT-AREA.                       
019800     05  WS-NEW-ACCT-PREFIX      PIC 9(06).                               
019900     05  WS-NEW-ACCT-SEQ         PIC 9(06).                               
020000*                                                                         
020100*        *******************                                              
020200*            WORK AREAS                                                   
020300*        *******************                                              
020400 01  WS-WORK-FIELDS.                                                      
020500     05  WS-TXN-HOLDER-ID        PIC 9(06) VALUE ZEROS.                   
020600     05  WS-HOLD-BALANCE         PIC S9(11)V99 COMP-3                     
020700                                           VALUE +0.                      
020800*                                                                         
020900*    PARAMETERS PASSED TO BKUPD02 - ONE FUNCTION AT A TIME,               
021000*    'P' VALIDATE PIN, 'C' CREDIT, 'D' DEBIT.  SEE BKUPD02 FOR            
021100*    THE LINKAGE SECTION THAT RECEIVES THESE IN THE SAME ORDER.           
021200 01  WS-CALL-FUNCTION            PIC X(01).                               
021300 01  WS-CALL-PIN-ATTEMPT         PIC 9(04).                               
021400 01  WS-CALL-STORED-PIN          PIC 9(04).                               
021500 01  WS-CALL-BALANCE             PIC S9(11)V99 COMP-3.                    
021600 01  WS-CALL-AMOUNT              PIC S9(11)V99 COMP-3.                    
021700 01  WS-CALL-NEW-BALANCE         PIC S9(11)V99 COMP-3.                    
021800 01  WS-CALL-RESULT              PIC X(01).                               
021900*                                                                         
022000*        *******************                                              
022100*            RUN TOTALS                                                   
022200*        *******************                                              
022300*    ACCUMULATED ACROSS THE ENTIRE TRANSACTION PHASE AND PRINTED          
022400*    BY 900-REPORT-TOTALS AS THE FOOTER.  COMP-3 THROUGHOUT, THE          
022500*    SAME AS SAM3ABND CARRIES ITS OWN REPORT-TOTALS GROUP.                
022600 01  REPORT-TOTALS.                                                       
022700     05  WS-TRAN-READ-CT         PIC S9(9) COMP-3 VALUE +0.               
022800     05  WS-ACCTS-OPENED-CT      PIC S9(9) COMP-3 VALUE +0.               
022900     05  WS-CREDIT-CT            PIC S9(9) COMP-3 VALUE +0.               
023000*    HOLDS ACTUAL BALANCE MOVEMENT, NOT FACE TRANSACTION AMOUNT           
023100*    - SEE 220-PROCESS-CREDIT-TRAN AND WS-WORK-DELTA BELOW.               
023200     05  WS-CREDIT-AMT-TOTAL     PIC S9(11)V99 COMP-3                     
023300                                           VALUE +0.                      
023400     05  WS-DEBIT-CT             PIC S9(9) COMP-3 VALUE +0.               
023500     05  WS-DEBIT-AMT-TOTAL      PIC S9(11)V99 COMP-3                     
023600                                           VALUE +0.                      
023700*    ADDED 06/07/01 (CL*04, REQ A-247) - PREVIOUSLY LUMPED IN             
023800*    WITH WS-REJECTED-CT.                                                 
023900     05  WS-DEBIT-DENIED-CT      PIC S9(9) COMP-3 VALUE +0.               
024000     05  WS-REJECTED-CT          PIC S9(9) COMP-3 VALUE +0.               
024100*    SCRATCH FIELD FOR THE NEW-BALANCE-MINUS-OLD-BALANCE                  
024200*    ARITHMETIC IN 220-PROCESS-CREDIT-TRAN.  NOT A RUN TOTAL              
024300*    ITSELF - IT LIVES HERE ONLY BECAUSE IT IS USED ALONGSIDE             
024400*    THE TOTALS IT FEEDS.                                                 
024500     05  WS-WORK-DELTA           PIC S9(11)V99 COMP-3                     
024600                                           VALUE +0.                      
024700*                                                                         
024800 COPY ACCTCPY REPLACING ==:TAG:== BY ==WS-ACCT==.                         
024900 COPY TRANCPY REPLACING ==:TAG:== BY ==WS-TRAN==.                         
025000*                                                                         
025100*        *******************                                              
025200*            REPORT LINES                                                 
025300*        *******************                                              
025400 01  RPT-HEADER1.                                                         
025500     05  FILLER PIC X(34) VALUE                                           
025600              'BANKING SYSTEM TRANSACTION REPORT'.                        
025700     05  FILLER PIC X(06) VALUE ' DATE:'.                                 
025800     05  RPT-MM             PIC 99.                                       
025900     05  FILLER             PIC X VALUE '/'.                              
026000     05  RPT-DD             PIC 99.                                       
026100     05  FILLER             PIC X VALUE '/'.                              
026200     05  RPT-YY             PIC 99.                                       
026300     05  FILLER PIC X(07) VALUE '  TIME:'.                                
026400     05  RPT-HH             PIC 99.                                       
026500     05  FILLER             PIC X VALUE ':'.                              
026600     05  RPT-MIN            PIC 99.                                       
026700     05  FILLER             PIC X VALUE ':'.                              
026800     05  RPT-SS             PIC 99.                                       
026900     05  FILLER             PIC X(69) VALUE SPACES.                       
027000                                                                          
027100 01  RPT-COLUMN-HEADINGS.                                                 
027200     05  FILLER PIC X(72) VALUE                                           
027300         '   SEQ ACCOUNT       C          AMOUNT                          
027400-       '        BALANCE STATUS'.                                         
027500     05  FILLER             PIC X(60) VALUE SPACES.                       
027600                                                                          
027700 01  RPT-DETAIL-LINE.                                                     
027800     05  RPT-SEQ            PIC ZZZZZ9.                                   
027900     05  FILLER             PIC X VALUE SPACE.                            
028000     05  RPT-ACCT-NUM       PIC 9(12).                                    
028100     05  FILLER             PIC X VALUE SPACE.                            
028200     05  RPT-CODE           PIC X(01).                                    
028300     05  FILLER             PIC X VALUE SPACE.                            
028400     05  RPT-AMOUNT         PIC Z(10)9.99-.                               
028500     05  FILLER             PIC X VALUE SPACE.                            
028600     05  RPT-BALANCE        PIC Z(10)9.99-.                               
028700     05  FILLER             PIC X VALUE SPACE.                            
028800     05  RPT-STATUS         PIC X(08).                                    
028900     05  FILLER             PIC X(70) VALUE SPACES.                       
029000                                                                          
029100 01  RPT-TOTALS-HDR1.                                                     
029200     05  FILLER PIC X(20) VALUE 'RUN TOTALS'.                             
029300     05  FILLER             PIC X(112) VALUE SPACES.                      
029400                                                                          
029500 01  RPT-TOTALS-DETAIL.                                                   
029600     05  RPT-TOT-LABEL      PIC X(30).                                    
029700     05  FILLER             PIC X(02) VALUE SPACES.                       
029800     05  RPT-TOT-COUNT      PIC ZZZ,ZZZ,ZZ9.                              
029900     05  FILLER             PIC X(03) VALUE SPACES.                       
030000     05  RPT-TOT-AMOUNT     PIC Z(9)9.99-.                                
030100     05  FILLER             PIC X(74) VALUE SPACES.                       
030200                                                                          
031100******************************************************************        
031200 PROCEDURE DIVISION.                                                      
031300******************************************************************        
031400                                                                          
031500*    -----------------------------------------------------------          
031600*     000-MAIN-LOGIC                                                      
031700*     TOP-LEVEL DRIVER.  OPENS THE FOUR FILES, LOADS THE ACCOUNT          
031800*     MASTER INTO WS-ACCT-TABLE, WORKS THE TRANSACTION FILE               
031900*     AGAINST THE TABLE, RE-WRITES THE TABLE TO ACCTOUT, PRINTS           
032000*     THE RUN-TOTALS FOOTER, AND CLOSES EVERYTHING.  IF ANY FILE          
032100*     FAILS TO OPEN, THE LOAD/PROCESS/WRITE/REPORT STEPS ARE              
032200*     SKIPPED ENTIRELY AND ONLY THE CLOSE IS PERFORMED, SO A BAD          
032300*     OPEN NEVER LEAVES A PARTIALLY-BUILT ACCTOUT ON THE DISK.            
032400*    -----------------------------------------------------------          
032500 000-MAIN-LOGIC.                                                          
032600     PERFORM 700-OPEN-FILES THRU 700-OPEN-FILES-EXIT.                     
032700*    THE ENTIRE RUN IS SKIPPED WHEN WS-ABEND-SW COMES BACK 'Y'            
032800*    FROM 700-OPEN-FILES - THERE IS NO PARTIAL-RUN OPTION HERE.           
032900     IF NOT WS-ABEND-YES                                                  
033000         PERFORM 800-INIT-REPORT THRU 800-INIT-REPORT-EXIT                
033100*        LOAD PHASE - ONE READ PER PERFORM, REPEATED UNTIL THE            
033200*        MASTER SIGNALS END OF FILE.                                      
033300         PERFORM 710-LOAD-ACCT-TABLE THRU 710-LOAD-ACCT-TABLE-EXIT        
033400             UNTIL ACCTMAST-EOF-YES                                       
033500*        TRANSACTION PHASE - THE WORKHORSE OF THE RUN.  ONE PASS          
033600*        PER TRANSACTION RECORD, OLDEST TO NEWEST AS THEY SIT ON          
033700*        THE INPUT FILE.                                                  
033800         PERFORM 100-PROCESS-TRANSACTIONS THRU                            
033900                 100-PROCESS-TRANSACTIONS-EXIT                            
034000             UNTIL TRAN-EOF-YES                                           
034100*        OUTPUT PHASE - THE TABLE IS ALREADY IN ASCENDING ACCOUNT         
034200*        NUMBER ORDER (SEE 600/610), SO A STRAIGHT VARYING LOOP           
034300*        FROM 1 TO WS-ACCT-COUNT WRITES ACCTOUT IN KEY SEQUENCE           
034400*        WITHOUT A SORT STEP.                                             
034500         PERFORM 810-WRITE-ACCT-TABLE THRU                                
034600                 810-WRITE-ACCT-TABLE-EXIT                                
034700             VARYING WS-ACCT-IX FROM 1 BY 1                               
034800             UNTIL WS-ACCT-IX > WS-ACCT-COUNT                             
034900         PERFORM 900-REPORT-TOTALS THRU 900-REPORT-TOTALS-EXIT            
035000     END-IF.                                                              
035100*    FILES ARE CLOSED REGARDLESS OF THE ABEND SWITCH - A FILE             
035200*    THAT OPENED CLEAN STILL HAS TO BE CLOSED CLEAN.                      
035300     PERFORM 790-CLOSE-FILES THRU 790-CLOSE-FILES-EXIT.                   
035400     GOBACK.                                                              
035500 000-MAIN-LOGIC-EXIT.                                                     
035600     EXIT.                                                                
035700                                                                          
035800*    -----------------------------------------------------------          
035900*     100-PROCESS-TRANSACTIONS                                            
036000*     READS ONE TRANSACTION RECORD AND, IF IT IS NOT THE END-OF-          
036100*     FILE RECORD, APPLIES IT AGAINST THE ACCOUNT TABLE AND               
036200*     PRINTS ONE DETAIL LINE FOR IT.  PERFORMED UNTIL TRAN-EOF-           
036300*     YES BY 000-MAIN-LOGIC, SO EVERY TRANSACTION ON THE FILE             
036400*     GETS EXACTLY ONE PASS THROUGH THIS PARAGRAPH.                       
036500*    -----------------------------------------------------------          
036600 100-PROCESS-TRANSACTIONS.                                                
036700     PERFORM 720-READ-TRAN-FILE THRU 720-READ-TRAN-FILE-EXIT.             
036800*    A RECORD COUNT IS KEPT EVEN THOUGH THE DETAIL LINE ALSO              
036900*    SHOWS A SEQUENCE NUMBER - THE COUNT FEEDS THE FOOTER, THE            
037000*    SEQUENCE NUMBER IS PRINTED FRESH ON EVERY LINE.                      
037100     IF NOT TRAN-EOF-YES                                                  
037200         ADD 1 TO WS-TRAN-READ-CT                                         
037300         PERFORM 400-APPLY-TRANSACTION THRU                               
037400                 400-APPLY-TRANSACTION-EXIT                               
037500         PERFORM 830-WRITE-DETAIL-LINE THRU                               
037600                 830-WRITE-DETAIL-LINE-EXIT                               
037700     END-IF.                                                              
037800 100-PROCESS-TRANSACTIONS-EXIT.                                           
037900     EXIT.                                                                
038000                                                                          
038100*    -----------------------------------------------------------          
038200*     400-APPLY-TRANSACTION                                               
038300*     DISPATCHES ONE TRANSACTION RECORD.  AN 'O' REQUEST OPENS A          
038400*     BRAND NEW ACCOUNT AND NEVER TOUCHES THE LOOKUP LOGIC BELOW          
038500*     - THERE IS NO ACCOUNT NUMBER ON AN OPEN RECORD TO LOOK UP           
038600*     YET.  EVERY OTHER CODE LOOKS THE ACCOUNT UP BY NUMBER,              
038700*     CHECKS THE PIN, AND ONLY THEN ROUTES TO THE BALANCE/                
038800*     CREDIT/DEBIT PARAGRAPH.  RPT-STATUS AND RPT-BALANCE ARE             
038900*     CLEARED AT THE TOP OF EVERY PASS SO A REJECTED TRANSACTION          
039000*     NEVER SHOWS A STALE VALUE LEFT OVER FROM THE ONE BEFORE IT.         
039100*    -----------------------------------------------------------          
039200 400-APPLY-TRANSACTION.                                                   
039300     MOVE SPACES TO RPT-STATUS.                                           
039400     MOVE ZEROS  TO RPT-BALANCE.                                          
039500     IF WS-TRAN-OPEN-TRAN                                                 
039600*        OPEN REQUESTS CARRY THE NEW HOLDER'S ID AND OPENING              
039700*        DEPOSIT INSTEAD OF AN ACCOUNT NUMBER - THE REPORT LINE           
039800*        SHOWS THE DEPOSIT IN THE AMOUNT COLUMN SO THE OPERATOR           
039900*        CAN SEE WHAT WAS FUNDED AT OPEN TIME.                            
040000         MOVE WS-TRAN-OPEN-HOLDER-ID TO WS-TXN-HOLDER-ID                  
040100         MOVE WS-TRAN-OPEN-DEPOSIT   TO RPT-AMOUNT                        
040200         MOVE 'O'                    TO RPT-CODE                          
040300         PERFORM 610-OPEN-ACCOUNT THRU 610-OPEN-ACCOUNT-EXIT              
040400     ELSE                                                                 
040500         MOVE WS-TRAN-ACCT-NUMBER TO RPT-ACCT-NUM                         
040600         MOVE WS-TRAN-CODE        TO RPT-CODE                             
040700         MOVE WS-TRAN-AMOUNT      TO RPT-AMOUNT                           
040800         PERFORM 600-FIND-ACCOUNT THRU 600-FIND-ACCOUNT-EXIT              
040900*        AN UNKNOWN ACCOUNT NUMBER IS REJECTED HERE WITHOUT EVER          
041000*        REACHING THE PIN CHECK - THERE IS NO STORED PIN TO TEST          
041100*        AGAINST.  -1.00 IS THE HOUSE SENTINEL FOR 'NO BALANCE            
041200*        TO SHOW', PRINTED IN THE BALANCE COLUMN SO THE OPERATOR          
041300*        CAN TELL A REJECTED LOOKUP FROM A GENUINE ZERO BALANCE.          
041400         IF NOT WS-ACCT-FOUND                                             
041500             MOVE 'NOACCT  ' TO RPT-STATUS                                
041600             MOVE -1         TO WS-HOLD-BALANCE                           
041700             MOVE WS-HOLD-BALANCE TO RPT-BALANCE                          
041800             ADD 1 TO WS-REJECTED-CT                                      
041900         ELSE                                                             
042000*            THE ACCOUNT EXISTS - NOW PROVE THE CALLER KNOWS THE          
042100*            PIN BEFORE ANY BALANCE, CREDIT, OR DEBIT IS ALLOWED.         
042200             PERFORM 410-CHECK-PIN THRU 410-CHECK-PIN-EXIT                
042300             IF NOT WS-TRAN-OK                                            
042400                 MOVE 'BADPIN  ' TO RPT-STATUS                            
042500                 MOVE WS-T-BALANCE(WS-ACCT-IX) TO RPT-BALANCE             
042600                 ADD 1 TO WS-REJECTED-CT                                  
042700             ELSE                                                         
042800*                PIN CHECKED OUT - ROUTE ON THE TRANSACTION CODE.         
042900*                A CODE THAT IS NONE OF THE THREE KNOWN ONES FALLS        
043000*                TO WHEN OTHER AND IS COUNTED AS A REJECT RATHER          
043100*                THAN ABENDING THE RUN - ONE BAD RECORD SHOULD            
043200*                NEVER TAKE DOWN THE WHOLE BATCH.                         
043300                 EVALUATE TRUE                                            
043400                     WHEN WS-TRAN-BALANCE-INQUIRY                         
043500                         PERFORM 210-PROCESS-BALANCE-TRAN THRU            
043600                                 210-PROCESS-BALANCE-TRAN-EXIT            
043700                     WHEN WS-TRAN-CREDIT-TRAN                             
043800                         PERFORM 220-PROCESS-CREDIT-TRAN THRU             
043900                                 220-PROCESS-CREDIT-TRAN-EXIT             
044000                     WHEN WS-TRAN-DEBIT-TRAN                              
044100                         PERFORM 230-PROCESS-DEBIT-TRAN THRU              
044200                                 230-PROCESS-DEBIT-TRAN-EXIT              
044300                     WHEN OTHER                                           
044400                         MOVE 'BADCODE ' TO RPT-STATUS                    
044500                         MOVE WS-T-BALANCE(WS-ACCT-IX)                    
044600                                              TO RPT-BALANCE              
044700                         ADD 1 TO WS-REJECTED-CT                          
044800                 END-EVALUATE                                             
044900             END-IF                                                       
045000         END-IF                                                           
045100     END-IF.                                                              
045200 400-APPLY-TRANSACTION-EXIT.                                              
045300     EXIT.                                                                
045400                                                                          
045500*    -----------------------------------------------------------          
045600*     210-PROCESS-BALANCE-TRAN                                            
045700*     TRANSACTION CODE 'B' - A PURE INQUIRY.  NOTHING ON THE              
045800*     ACCOUNT TABLE OR THE MASTER FILE IS EVER CHANGED BY A               
045900*     BALANCE REQUEST, SO THIS PARAGRAPH DOES NOT CALL BKUPD02 -          
046000*     THERE IS NO BUSINESS RULE FOR BKUPD02 TO APPLY.                     
046100*    -----------------------------------------------------------          
046200 210-PROCESS-BALANCE-TRAN.                                                
046300     MOVE WS-T-BALANCE(WS-ACCT-IX) TO RPT-BALANCE.                        
046400     MOVE 'OK      '               TO RPT-STATUS.                         
046500 210-PROCESS-BALANCE-TRAN-EXIT.                                           
046600     EXIT.                                                                
046700                                                                          
046800*    -----------------------------------------------------------          
046900*     220-PROCESS-CREDIT-TRAN                                             
047000*     TRANSACTION CODE 'C'.  THE CURRENT TABLE BALANCE AND THE            
047100*     TRANSACTION AMOUNT ARE HANDED TO BKUPD02, WHICH DOES THE            
047200*     ARITHMETIC AND RETURNS THE NEW BALANCE.  A CREDIT REQUEST           
047300*     NEVER COMES BACK 'N' FROM BKUPD02 (SEE ITS 200-APPLY-CREDIT)        
047400*     SO NO REJECT PATH IS CODED HERE - THE ONLY QUESTION IS HOW          
047500*     MUCH THE BALANCE ACTUALLY MOVED.                                    
047600*    -----------------------------------------------------------          
047700 220-PROCESS-CREDIT-TRAN.                                                 
047800*    FUNCTION CODE 'C' TELLS BKUPD02 WHICH OF ITS THREE RULES             
047900*    TO RUN - SEE ITS 000-MAIN EVALUATE.                                  
048000     MOVE 'C'                      TO WS-CALL-FUNCTION.                   
048100*    THE TABLE BALANCE, NOT THE MASTER-FILE BALANCE, IS THE               
048200*    CURRENT FIGURE OF RECORD FOR THE DURATION OF THE RUN.                
048300     MOVE WS-T-BALANCE(WS-ACCT-IX) TO WS-CALL-BALANCE.                    
048400     MOVE WS-TRAN-AMOUNT           TO WS-CALL-AMOUNT.                     
048500     CALL 'BKUPD02' USING WS-CALL-FUNCTION                                
048600                          WS-CALL-PIN-ATTEMPT                             
048700                          WS-CALL-STORED-PIN                              
048800                          WS-CALL-BALANCE                                 
048900                          WS-CALL-AMOUNT                                  
049000                          WS-CALL-NEW-BALANCE                             
049100                          WS-CALL-RESULT.                                 
049200*    WS-WORK-DELTA IS THE ACTUAL MOVEMENT BKUPD02 APPLIED - ZERO          
049300*    WHEN A NEGATIVE-AMOUNT CREDIT WAS SILENTLY IGNORED, EQUAL TO         
049400*    WS-TRAN-AMOUNT OTHERWISE.  THE FOOTER TOTALS THE DELTA, NOT          
049500*    THE RAW TRANSACTION AMOUNT, SO A NO-OP CREDIT NEVER INFLATES         
049600*    WS-CREDIT-AMT-TOTAL EVEN THOUGH IT STILL COUNTS AS A CREDIT          
049700*    REQUEST PROCESSED (REQ A-247).                                       
049800     COMPUTE WS-WORK-DELTA = WS-CALL-NEW-BALANCE                          
049900                           - WS-CALL-BALANCE.                             
050000     MOVE WS-CALL-NEW-BALANCE TO WS-T-BALANCE(WS-ACCT-IX).                
050100     MOVE WS-CALL-NEW-BALANCE TO RPT-BALANCE.                             
050200     MOVE 'OK      '          TO RPT-STATUS.                              
050300     ADD 1             TO WS-CREDIT-CT.                                   
050400     ADD WS-WORK-DELTA TO WS-CREDIT-AMT-TOTAL.                            
050500 220-PROCESS-CREDIT-TRAN-EXIT.                                            
050600     EXIT.                                                                
050700                                                                          
050800*    -----------------------------------------------------------          
050900*     230-PROCESS-DEBIT-TRAN                                              
051000*     TRANSACTION CODE 'D'.  UNLIKE A CREDIT, A DEBIT CAN COME            
051100*     BACK FROM BKUPD02 WITH WS-CALL-RESULT OF 'N' - INSUFFICIENT         
051200*     FUNDS OR A NEGATIVE DEBIT AMOUNT.  A DENIED DEBIT LEAVES            
051300*     THE TABLE BALANCE UNTOUCHED AND IS COUNTED SEPARATELY FROM          
051400*     A REJECTED TRANSACTION (WS-DEBIT-DENIED-CT, NOT                     
051500*     WS-REJECTED-CT) SINCE THE ACCOUNT AND THE PIN WERE BOTH             
051600*     GOOD - ONLY THE REQUESTED AMOUNT WAS THE PROBLEM (REQ A-247)        
051700*    -----------------------------------------------------------          
051800 230-PROCESS-DEBIT-TRAN.                                                  
051900*    SAME FLAT CALL SHAPE AS 220 AND 410 - ONLY THE FUNCTION CODE         
052000*    AND WHICH FIELDS ARE MEANINGFUL CHANGE FROM CALL TO CALL.            
052100     MOVE 'D'                      TO WS-CALL-FUNCTION.                   
052200     MOVE WS-T-BALANCE(WS-ACCT-IX) TO WS-CALL-BALANCE.                    
052300     MOVE WS-TRAN-AMOUNT           TO WS-CALL-AMOUNT.                     
052400     CALL 'BKUPD02' USING WS-CALL-FUNCTION                                
052500                          WS-CALL-PIN-ATTEMPT                             
052600                          WS-CALL-STORED-PIN                              
052700                          WS-CALL-BALANCE                                 
052800                          WS-CALL-AMOUNT                                  
052900                          WS-CALL-NEW-BALANCE                             
053000                          WS-CALL-RESULT.                                 
053100*    'Y' MEANS THE DEBIT WAS COVERED - POST THE NEW BALANCE AND           
053200*    ADD THE FULL TRANSACTION AMOUNT TO THE RUN TOTAL, SINCE A            
053300*    POSTED DEBIT ALWAYS MOVES THE BALANCE BY THE FULL AMOUNT             
053400*    REQUESTED (UNLIKE A CREDIT THERE IS NO PARTIAL-DELTA CASE).          
053500     IF WS-CALL-RESULT = 'Y'                                              
053600         MOVE WS-CALL-NEW-BALANCE TO WS-T-BALANCE(WS-ACCT-IX)             
053700         MOVE WS-CALL-NEW-BALANCE TO RPT-BALANCE                          
053800         MOVE 'OK      '          TO RPT-STATUS                           
053900         ADD 1              TO WS-DEBIT-CT                                
054000         ADD WS-TRAN-AMOUNT TO WS-DEBIT-AMT-TOTAL                         
054100     ELSE                                                                 
054200*        DENIED - THE REPORT SHOWS THE BALANCE THAT WAS ALREADY           
054300*        ON FILE, NOT THE REQUESTED (AND REFUSED) NEW ONE.                
054400         MOVE WS-T-BALANCE(WS-ACCT-IX) TO RPT-BALANCE                     
054500         MOVE 'DENIED  '               TO RPT-STATUS                      
054600         ADD 1 TO WS-DEBIT-DENIED-CT                                      
054700     END-IF.                                                              
054800 230-PROCESS-DEBIT-TRAN-EXIT.                                             
054900     EXIT.                                                                
055000                                                                          
055100*    -----------------------------------------------------------          
055200*     410-CHECK-PIN                                                       
055300*     CALLS BKUPD02 WITH FUNCTION 'P' TO COMPARE THE PIN CARRIED          
055400*     ON THE TRANSACTION RECORD AGAINST THE PIN ON FILE FOR THE           
055500*     ACCOUNT ALREADY LOCATED BY 600-FIND-ACCOUNT.  WS-CALL-              
055600*     BALANCE, WS-CALL-AMOUNT AND WS-CALL-NEW-BALANCE ARE NOT             
055700*     MEANINGFUL FOR A 'P' REQUEST - BKUPD02 IGNORES THEM AND             
055800*     ONLY SETS WS-CALL-RESULT.                                           
055900*    -----------------------------------------------------------          
056000 410-CHECK-PIN.                                                           
056100     MOVE 'P'                  TO WS-CALL-FUNCTION.                       
056200     MOVE WS-TRAN-PIN          TO WS-CALL-PIN-ATTEMPT.                    
056300     MOVE WS-T-PIN(WS-ACCT-IX) TO WS-CALL-STORED-PIN.                     
056400     CALL 'BKUPD02' USING WS-CALL-FUNCTION                                
056500                          WS-CALL-PIN-ATTEMPT                             
056600                          WS-CALL-STORED-PIN                              
056700                          WS-CALL-BALANCE                                 
056800                          WS-CALL-AMOUNT                                  
056900                          WS-CALL-NEW-BALANCE                             
057000                          WS-CALL-RESULT.                                 
057100*    WS-TRAN-OK-SW DRIVES THE WS-TRAN-OK CONDITION TESTED BACK            
057200*    IN 400-APPLY-TRANSACTION - 'Y' AND 'N' ARE THE SAME TWO              
057300*    VALUES BKUPD02 USES, SO NO TRANSLATION IS NEEDED.                    
057400     MOVE WS-CALL-RESULT TO WS-TRAN-OK-SW.                                
057500 410-CHECK-PIN-EXIT.                                                      
057600     EXIT.                                                                
057700                                                                          
057800*    -----------------------------------------------------------          
057900*     600-FIND-ACCOUNT                                                    
058000*     BINARY-SEARCHES THE ACCOUNT TABLE FOR WS-TRAN-ACCT-NUMBER.          
058100*     SEARCH ALL REQUIRES THE TABLE TO BE IN ASCENDING KEY ORDER          
058200*     - IT ALWAYS IS, SINCE 710/715 LOAD IT FROM AN ALREADY-              
058300*     SORTED MASTER AND 610-OPEN-ACCOUNT ONLY EVER APPENDS A              
058400*     NUMBER HIGHER THAN ANY ALREADY PRESENT.  LEAVES WS-ACCT-IX          
058500*     POINTING AT THE MATCHING ENTRY WHEN FOUND; CALLERS MUST             
058600*     TEST WS-ACCT-FOUND BEFORE TRUSTING THE INDEX.                       
058700*    -----------------------------------------------------------          
058800 600-FIND-ACCOUNT.                                                        
058900     MOVE 'N' TO WS-ACCT-FOUND-SW.                                        
059000*    AN EMPTY TABLE (WS-ACCT-COUNT = 0) IS LEFT AS NOT-FOUND              
059100*    WITHOUT EVER ISSUING THE SEARCH - SEARCH ALL ON A ZERO-              
059200*    OCCURRENCE TABLE IS UNDEFINED, NOT SIMPLY A NO-MATCH.                
059300     IF WS-ACCT-COUNT > 0                                                 
059400         SET WS-ACCT-IX TO 1                                              
059500         SEARCH ALL WS-ACCT-ENTRY                                         
059600             AT END                                                       
059700                 MOVE 'N' TO WS-ACCT-FOUND-SW                             
059800             WHEN WS-T-ACCT-NUMBER(WS-ACCT-IX) =                          
059900                                        WS-TRAN-ACCT-NUMBER               
060000                 MOVE 'Y' TO WS-ACCT-FOUND-SW                             
060100         END-SEARCH                                                       
060200     END-IF.                                                              
060300 600-FIND-ACCOUNT-EXIT.                                                   
060400     EXIT.                                                                
060500                                                                          
060600*    -----------------------------------------------------------          
060700*     610-OPEN-ACCOUNT                                                    
060800*     ADDED 11/18/97 (CL*02, REQ A-206) TO SUPPORT TRANSACTION            
060900*     CODE 'O'.  ASSIGNS THE NEXT ACCOUNT NUMBER AND APPENDS A            
061000*     NEW ENTRY TO THE END OF THE TABLE.  A GENERATED NUMBER IS           
061100*     ALWAYS HIGHER THAN EVERY NUMBER ALREADY ON FILE (SEE 620),          
061200*     SO APPENDING AT THE END KEEPS THE TABLE IN ASCENDING KEY            
061300*     ORDER WITHOUT AN INSERT-IN-THE-MIDDLE OR A RE-SORT.  A NEW          
061400*     ACCOUNT ALWAYS OPENS WITH NO HOLDER NAME ON FILE - THAT IS          
061500*     ADDED LATER BY A SEPARATE NAME-MAINTENANCE RUN, NOT HERE.           
061600*    -----------------------------------------------------------          
061700 610-OPEN-ACCOUNT.                                                        
061800     PERFORM 620-NEXT-ACCT-NUMBER THRU 620-NEXT-ACCT-NUMBER-EXIT.         
061900*    THE 1000-ENTRY CEILING (WS-MAX-ACCTS) APPLIES TO OPENS THE           
062000*    SAME AS IT APPLIES TO THE LOAD PHASE - A FULL TABLE DENIES           
062100*    THE OPEN RATHER THAN OVERRUNNING THE OCCURS CLAUSE.                  
062200     IF WS-ACCT-COUNT < WS-MAX-ACCTS                                      
062300         ADD 1 TO WS-ACCT-COUNT                                           
062400*        THE NEW ENTRY IS BUILT FIELD BY FIELD RATHER THAN A              
062500*        GROUP MOVE - THE TRANSACTION RECORD AND THE TABLE ENTRY          
062600*        DO NOT SHARE THE SAME LAYOUT (THE TRANSACTION CARRIES            
062700*        AN OPEN-DEPOSIT AMOUNT WHERE THE TABLE CARRIES A                 
062800*        RUNNING BALANCE).                                                
062900         MOVE WS-NEW-ACCT-NUMBER      TO                                  
063000                  WS-T-ACCT-NUMBER(WS-ACCT-COUNT)                         
063100         MOVE WS-TRAN-OPEN-TYPE       TO                                  
063200                  WS-T-ACCT-TYPE(WS-ACCT-COUNT)                           
063300         MOVE WS-TXN-HOLDER-ID        TO                                  
063400                  WS-T-HOLDER-ID(WS-ACCT-COUNT)                           
063500         MOVE SPACES                  TO                                  
063600                  WS-T-HOLDER-NAME(WS-ACCT-COUNT)                         
063700         MOVE WS-TRAN-OPEN-PIN        TO                                  
063800                  WS-T-PIN(WS-ACCT-COUNT)                                 
063900         MOVE WS-TRAN-OPEN-DEPOSIT    TO                                  
064000                  WS-T-BALANCE(WS-ACCT-COUNT)                             
064100         ADD 1 TO WS-ACCTS-OPENED-CT                                      
064200         MOVE WS-NEW-ACCT-NUMBER      TO RPT-ACCT-NUM                     
064300         MOVE 'OK      '              TO RPT-STATUS                       
064400         MOVE WS-TRAN-OPEN-DEPOSIT    TO RPT-BALANCE                      
064500     ELSE                                                                 
064600         MOVE 'DENIED  ' TO RPT-STATUS                                    
064700         ADD 1 TO WS-REJECTED-CT                                          
064800     END-IF.                                                              
064900 610-OPEN-ACCOUNT-EXIT.                                                   
065000     EXIT.                                                                
065100                                                                          
065200*    -----------------------------------------------------------          
065300*     620-NEXT-ACCT-NUMBER                                                
065400*     FIRST ACCOUNT NUMBER EVER ASSIGNED ON AN EMPTY MASTER FILE          
065500*     IS 100000000001, THE HOUSE FLOOR FOR THIS SYSTEM.  ON A             
065600*     NON-EMPTY TABLE THE NEXT NUMBER IS ONE HIGHER THAN THE LAST         
065700*     ENTRY, WHICH IS ALWAYS THE HIGHEST NUMBER ON FILE SINCE THE         
065800*     TABLE IS MAINTAINED IN ASCENDING ORDER END TO END - NO SCAN         
065900*     FOR A MAXIMUM IS EVER NEEDED.                                       
066000*    -----------------------------------------------------------          
066100 620-NEXT-ACCT-NUMBER.                                                    
066200     IF WS-ACCT-COUNT = 0                                                 
066300         MOVE 100000000001 TO WS-NEW-ACCT-NUMBER                          
066400     ELSE                                                                 
066500         COMPUTE WS-NEW-ACCT-NUMBER =                                     
066600                 WS-T-ACCT-NUMBER(WS-ACCT-COUNT) + 1                      
066700     END-IF.                                                              
066800 620-NEXT-ACCT-NUMBER-EXIT.                                               
066900     EXIT.                                                                
067000                                                                          
067100*    -----------------------------------------------------------          
067200*     700-OPEN-FILES                                                      
067300*     OPENS ALL FOUR FILES FOR THE RUN AND CHECKS EACH STATUS             
067400*     BYTE.  A NON-ZERO STATUS ON ANY ONE OF THEM SETS WS-ABEND-          
067500*     SW, WHICH STOPS 000-MAIN-LOGIC FROM ATTEMPTING THE LOAD/            
067600*     PROCESS/WRITE/REPORT STEPS - THERE IS NO POINT READING A            
067700*     TRANSACTION FILE AGAINST A MASTER THAT NEVER OPENED.  THE           
067800*     STARTUP DISPLAY LINE GOES TO SYSOUT ON EVERY RUN, GOOD OR           
067900*     BAD, SO OPERATIONS ALWAYS SEES A TIMESTAMP FOR WHEN THE             
068000*     JOB STEP ACTUALLY STARTED EXECUTING.                                
068100*    -----------------------------------------------------------          
068200 700-OPEN-FILES.                                                          
068300*    ACCTMAST AND TRANFILE ARE INPUT ONLY - THE RUN NEVER                 
068400*    REWRITES A RECORD IN PLACE ON EITHER ONE.  ACCTOUT IS A              
068500*    BRAND NEW OUTPUT FILE EVERY RUN, NOT AN EXTEND OF THE PRIOR          
068600*    RUN'S OUTPUT.                                                        
068700     OPEN INPUT  ACCTMAST                                                 
068800                 TRANFILE                                                 
068900          OUTPUT ACCTOUT                                                  
069000                 RPTFILE.                                                 
069100     DISPLAY '*** BKUPD01 STARTED - ' WS-DATE-TIME-NUMERIC.               
069200*    EACH OF THE FOUR CHECKS BELOW IS INDEPENDENT SO THE                  
069300*    OPERATOR SEES EVERY BAD OPEN ON ONE RUN, NOT JUST THE                
069400*    FIRST ONE ENCOUNTERED.                                               
069500     IF WS-ACCTMAST-STATUS NOT = '00'                                     
069600         DISPLAY '*** BKUPD01 - ERROR OPENING ACCTMAST, RC = '            
069700                 WS-ACCTMAST-STATUS                                       
069800         MOVE 'Y' TO WS-ABEND-SW                                          
069900     END-IF.                                                              
070000     IF WS-TRANFILE-STATUS NOT = '00'                                     
070100         DISPLAY '*** BKUPD01 - ERROR OPENING TRANFILE, RC = '            
070200                 WS-TRANFILE-STATUS                                       
070300         MOVE 'Y' TO WS-ABEND-SW                                          
070400     END-IF.                                                              
070500     IF WS-ACCTOUT-STATUS NOT = '00'                                      
070600         DISPLAY '*** BKUPD01 - ERROR OPENING ACCTOUT, RC = '             
070700                 WS-ACCTOUT-STATUS                                        
070800         MOVE 'Y' TO WS-ABEND-SW                                          
070900     END-IF.                                                              
071000     IF WS-RPTFILE-STATUS NOT = '00'                                      
071100         DISPLAY '*** BKUPD01 - ERROR OPENING RPTFILE, RC = '             
071200                 WS-RPTFILE-STATUS                                        
071300         MOVE 'Y' TO WS-ABEND-SW                                          
071400     END-IF.                                                              
071500*    ONE COMBINED DISPLAY OF ALL FOUR STATUS BYTES (VIA THE               
071600*    WS-FILE-STATUS-ALL REDEFINES) SAVES THE OPERATOR FROM                
071700*    HUNTING THROUGH FOUR SEPARATE DISPLAY LINES ABOVE TO SEE             
071800*    WHICH FILES OPENED CLEAN AND WHICH DID NOT.  RETURN-CODE 16          
071900*    IS THE SHOP'S STANDARD JCL-VISIBLE ABEND SEVERITY.                   
072000     IF WS-ABEND-YES                                                      
072100         DISPLAY '*** BKUPD01 - FILE STATUSES M/T/O/R: '                  
072200                 WS-FILE-STATUS-ALL                                       
072300         MOVE 16 TO RETURN-CODE                                           
072400     END-IF.                                                              
072500 700-OPEN-FILES-EXIT.                                                     
072600     EXIT.                                                                
072700                                                                          
072800*    -----------------------------------------------------------          
072900*     710-LOAD-ACCT-TABLE / 715-LOAD-ONE-ACCOUNT                          
073000*     SEQUENTIAL READ OF THE ACCOUNT MASTER INTO WS-ACCT-TABLE,           
073100*     ONE PHYSICAL RECORD PER PERFORM OF 715.  THE MASTER ARRIVES         
073200*     ALREADY IN ASCENDING ACCOUNT-NUMBER ORDER (IT IS MAINTAINED         
073300*     THAT WAY BY EVERY PROGRAM THAT WRITES IT), SO THE TABLE             
073400*     COMES OUT ASCENDING TOO - NO SORT STEP IS EVER REQUIRED             
073500*     BEFORE 600-FIND-ACCOUNT'S SEARCH ALL CAN RUN AGAINST IT.            
073600*     710 EXISTS ONLY SO 000-MAIN-LOGIC HAS A SINGLE THRU-EXIT            
073700*     RANGE TO PERFORM UNTIL EOF; ALL THE REAL WORK IS IN 715.            
073800*    -----------------------------------------------------------          
073900 710-LOAD-ACCT-TABLE.                                                     
074000     PERFORM 715-LOAD-ONE-ACCOUNT THRU 715-LOAD-ONE-ACCOUNT-EXIT.         
074100 710-LOAD-ACCT-TABLE-EXIT.                                                
074200     EXIT.                                                                
074300                                                                          
074400 715-LOAD-ONE-ACCOUNT.                                                    
074500     READ ACCTMAST INTO WS-ACCT-REC                                       
074600         AT END                                                           
074700             MOVE 'Y' TO WS-ACCTMAST-EOF                                  
074800     END-READ.                                                            
074900*    NOTHING IS MOVED INTO THE TABLE ON THE END-OF-FILE READ -            
075000*    THE AT END CLAUSE ABOVE LEAVES WS-ACCT-REC UNTOUCHED, SO             
075100*    THE NOT ACCTMAST-EOF-YES TEST BELOW GUARDS AGAINST LOADING           
075200*    A PHANTOM LAST ENTRY FROM STALE WORKING STORAGE.                     
075300     IF NOT ACCTMAST-EOF-YES                                              
075400*        SAME 1000-ENTRY CEILING AS 610-OPEN-ACCOUNT.  A MASTER           
075500*        FILE LARGER THAN WS-MAX-ACCTS DOES NOT ABEND THE RUN -           
075600*        THE OVERFLOW RECORDS ARE LOGGED AND SIMPLY LEFT OFF THE          
075700*        TABLE (AND THEREFORE OFF ACCTOUT) FOR THIS RUN.                  
075800         IF WS-ACCT-COUNT < WS-MAX-ACCTS                                  
075900             ADD 1 TO WS-ACCT-COUNT                                       
076000*            WS-ACCT-REC IS THE ACCTCPY LAYOUT (SEE THE FD ABOVE          
076100*            FOR ITS REPLACING TAG); THE TABLE ENTRY BELOW IS             
076200*            THE IN-STORAGE WORKING COPY THE REST OF THE RUN              
076300*            ACTUALLY UPDATES.                                            
076400             MOVE WS-ACCT-NUMBER      TO                                  
076500                      WS-T-ACCT-NUMBER(WS-ACCT-COUNT)                     
076600             MOVE WS-ACCT-TYPE        TO                                  
076700                      WS-T-ACCT-TYPE(WS-ACCT-COUNT)                       
076800             MOVE WS-ACCT-HOLDER-ID   TO                                  
076900                      WS-T-HOLDER-ID(WS-ACCT-COUNT)                       
077000             MOVE WS-ACCT-HOLDER-NAME TO                                  
077100                      WS-T-HOLDER-NAME(WS-ACCT-COUNT)                     
077200             MOVE WS-ACCT-PIN         TO                                  
077300                      WS-T-PIN(WS-ACCT-COUNT)                             
077400             MOVE WS-ACCT-BALANCE     TO                                  
077500                      WS-T-BALANCE(WS-ACCT-COUNT)                         
077600         ELSE                                                             
077700             DISPLAY '*** BKUPD01 - ACCOUNT TABLE FULL AT '               
077800                     WS-MAX-ACCTS ' ENTRIES, RECORD IGNORED'              
077900         END-IF                                                           
078000     END-IF.                                                              
078100 715-LOAD-ONE-ACCOUNT-EXIT.                                               
078200     EXIT.                                                                
078300                                                                          
078400*    -----------------------------------------------------------          
078500*     720-READ-TRAN-FILE                                                  
078600*     READS ONE TRANSACTION RECORD.  A GENUINE READ ERROR (A              
078700*     NON-'00' STATUS ON A READ THAT DID NOT HIT END OF FILE) IS          
078800*     TREATED AS IF END OF FILE HAD BEEN REACHED - THE RUN STOPS          
078900*     PROCESSING TRANSACTIONS RATHER THAN LOOPING ON A DAMAGED            
079000*     RECORD, BUT STILL FALLS THROUGH TO WRITE THE TABLE AND THE          
079100*     FOOTER FOR WHATEVER WAS PROCESSED BEFORE THE ERROR HIT.             
079200*    -----------------------------------------------------------          
079300 720-READ-TRAN-FILE.                                                      
079400     READ TRANFILE INTO WS-TRAN-REC                                       
079500         AT END                                                           
079600             MOVE 'Y' TO WS-TRAN-EOF                                      
079700     END-READ.                                                            
079800     IF NOT TRAN-EOF-YES                                                  
079900         IF WS-TRANFILE-STATUS NOT = '00'                                 
080000             DISPLAY '*** BKUPD01 - ERROR READING TRANFILE, RC = '        
080100                     WS-TRANFILE-STATUS                                   
080200             MOVE 'Y' TO WS-TRAN-EOF                                      
080300         END-IF                                                           
080400     END-IF.                                                              
080500 720-READ-TRAN-FILE-EXIT.                                                 
080600     EXIT.                                                                
080700                                                                          
080800*    -----------------------------------------------------------          
080900*     790-CLOSE-FILES                                                     
081000*     CLOSES ALL FOUR FILES ON THE WAY OUT.  PERFORMED BY 000-            
081100*     MAIN-LOGIC WHETHER OR NOT WS-ABEND-SW WAS SET, SINCE ANY            
081200*     FILE THAT DID SUCCEED IN OPENING STILL NEEDS A CLEAN CLOSE          
081300*     TO FLUSH ITS BUFFERS AND RELEASE THE DD STATEMENT.                  
081400*    -----------------------------------------------------------          
081500 790-CLOSE-FILES.                                                         
081600     CLOSE ACCTMAST                                                       
081700           TRANFILE                                                       
081800           ACCTOUT                                                        
081900           RPTFILE.                                                       
082000 790-CLOSE-FILES-EXIT.                                                    
082100     EXIT.                                                                
082200                                                                          
082300*    -----------------------------------------------------------          
082400*     800-INIT-REPORT                                                     
082500*     WRITES THE TITLE AND COLUMN-HEADING LINES AT THE TOP OF             
082600*     THE FIRST (AND, GIVEN THE VOLUMES THIS SYSTEM RUNS, ONLY)           
082700*     PRINT PAGE.  THE RUN DATE/TIME IS TAKEN FROM THE SYSTEM             
082800*     CLOCK AT REPORT-INIT TIME, NOT AT JOB-START TIME, SO IT             
082900*     REFLECTS WHEN THE HEADING WAS ACTUALLY LAID DOWN.                   
083000*    -----------------------------------------------------------          
083100 800-INIT-REPORT.                                                         
083200     ACCEPT CURRENT-DATE FROM DATE.                                       
083300     ACCEPT CURRENT-TIME FROM TIME.                                       
083400*    CURRENT-YEAR IS THE 2-DIGIT YEAR RETURNED BY ACCEPT FROM             
083500*    DATE - CARRIED ONLY AS A HEADING DECORATION, NEVER STORED            
083600*    ON THE ACCOUNT OR TRANSACTION FILES (KLM Y2K REVIEW, CL*03).         
083700     MOVE CURRENT-MONTH  TO RPT-MM.                                       
083800     MOVE CURRENT-DAY    TO RPT-DD.                                       
083900     MOVE CURRENT-YEAR   TO RPT-YY.                                       
084000     MOVE CURRENT-HOUR   TO RPT-HH.                                       
084100     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
084200     MOVE CURRENT-SECOND TO RPT-SS.                                       
084300*    AFTER PAGE THROWS TO A NEW PAGE BEFORE THE TITLE LINE PRINTS.        
084400     WRITE RPT-RECORD FROM RPT-HEADER1                                    
084500         AFTER PAGE.                                                      
084600     WRITE RPT-RECORD FROM RPT-COLUMN-HEADINGS                            
084700         AFTER ADVANCING 2 LINES.                                         
084800 800-INIT-REPORT-EXIT.                                                    
084900     EXIT.                                                                
085000                                                                          
085100*    -----------------------------------------------------------          
085200*     810-WRITE-ACCT-TABLE                                                
085300*     WRITES ONE TABLE ENTRY BACK OUT TO ACCTOUT.  PERFORMED              
085400*     VARYING WS-ACCT-IX FROM 1 TO WS-ACCT-COUNT BY 000-MAIN-             
085500*     LOGIC, SO THE OUTPUT FILE COMES OUT IN THE SAME ASCENDING           
085600*     ACCOUNT-NUMBER ORDER THE TABLE HAS BEEN KEPT IN ALL RUN -           
085700*     ACCTOUT BECOMES NEXT RUN'S ACCTMAST WITH NO RE-SORT NEEDED          
085800*     BETWEEN JOB STEPS.                                                  
085900*    -----------------------------------------------------------          
086000 810-WRITE-ACCT-TABLE.                                                    
086100*    SPACES FIRST SO THE FILLER PAD TRAILING THE RECORD IS                
086200*    ALWAYS BLANK ON OUTPUT, NEVER LEFT-OVER GARBAGE FROM A               
086300*    LONGER RECORD BUILT INTO THE SAME WORKING-STORAGE AREA               
086400*    ON AN EARLIER PASS THROUGH THIS PARAGRAPH.                           
086500     MOVE WS-T-ACCT-NUMBER(WS-ACCT-IX)   TO WS-ACCT-NUMBER.               
086600     MOVE WS-T-ACCT-TYPE(WS-ACCT-IX)     TO WS-ACCT-TYPE.                 
086700     MOVE WS-T-HOLDER-ID(WS-ACCT-IX)     TO WS-ACCT-HOLDER-ID.            
086800     MOVE WS-T-HOLDER-NAME(WS-ACCT-IX)   TO WS-ACCT-HOLDER-NAME.          
086900     MOVE WS-T-PIN(WS-ACCT-IX)           TO WS-ACCT-PIN.                  
087000     MOVE WS-T-BALANCE(WS-ACCT-IX)       TO WS-ACCT-BALANCE.              
087100*    ACCTOT-REC IS THE ACCTOUT COPY OF ACCTCPY (SEE THE                   
087200*    REPLACING TAG ON THE FD ABOVE) - WS-ACCT-REC IS ONLY THE             
087300*    WORKING-STORAGE STAGING AREA, NOT PART OF EITHER FILE.               
087400     WRITE ACCTOT-REC FROM WS-ACCT-REC.                                   
087500 810-WRITE-ACCT-TABLE-EXIT.                                               
087600     EXIT.                                                                
087700                                                                          
087800*    -----------------------------------------------------------          
087900*     830-WRITE-DETAIL-LINE                                               
088000*     PRINTS ONE REPORT LINE PER TRANSACTION READ, GOOD OR BAD -          
088100*     EVEN A REJECTED OR DENIED TRANSACTION GETS A LINE, SINCE            
088200*     THE WHOLE POINT OF THE REPORT IS AN AUDIT TRAIL OF EVERY            
088300*     RECORD THE RUN SAW.  RPT-SEQ IS THE RUNNING READ COUNT,             
088400*     NOT THE ORIGINAL POSITION ON THE INPUT FILE - THE TWO ARE           
088500*     THE SAME NUMBER ONLY BECAUSE NO RECORDS ARE EVER SKIPPED.           
088600*    -----------------------------------------------------------          
088700 830-WRITE-DETAIL-LINE.                                                   
088800     MOVE WS-TRAN-READ-CT TO RPT-SEQ.                                     
088900     WRITE RPT-RECORD FROM RPT-DETAIL-LINE                                
089000         AFTER ADVANCING 1 LINE.                                          
089100 830-WRITE-DETAIL-LINE-EXIT.                                              
089200     EXIT.                                                                
089300                                                                          
089400*    -----------------------------------------------------------          
089500*     900-REPORT-TOTALS                                                   
089600*     WRITES THE RUN-TOTALS FOOTER AFTER THE LAST DETAIL LINE.            
089700*     EACH LINE IS BUILT FRESH FROM SPACES SO A COUNT-ONLY LINE           
089800*     (NO RPT-TOT-AMOUNT MOVED INTO IT) PRINTS THE AMOUNT COLUMN          
089900*     BLANK RATHER THAN CARRYING OVER THE PRIOR LINE'S FIGURE.            
090000*     DEBIT-DENIED WAS SPLIT OUT FROM TRANSACTIONS-REJECTED AS A          
090100*     SEPARATE LINE ON 06/07/01 (CL*04, REQ A-247) SO OPERATIONS          
090200*     CAN TELL A DATA-QUALITY REJECT FROM A GENUINE INSUFFICIENT-         
090300*     FUNDS DENIAL WITHOUT PULLING THE DETAIL LINES.                      
090400*    -----------------------------------------------------------          
090500 900-REPORT-TOTALS.                                                       
090600     WRITE RPT-RECORD FROM RPT-TOTALS-HDR1                                
090700         AFTER ADVANCING 2 LINES.                                         
090800*    TRANSACTIONS-READ IS THE ONLY LINE ON THE FOOTER THAT CAN            
090900*    NEVER BE LOWER THAN ANY OTHER COUNT ON IT - EVERY OTHER              
091000*    COUNT IS A SUBSET OF THIS ONE.                                       
091100     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
091200     MOVE 'TRANSACTIONS READ'          TO RPT-TOT-LABEL.                  
091300     MOVE WS-TRAN-READ-CT              TO RPT-TOT-COUNT.                  
091400     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
091500         AFTER ADVANCING 2 LINES.                                         
091600     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
091700     MOVE 'ACCOUNTS OPENED'            TO RPT-TOT-LABEL.                  
091800     MOVE WS-ACCTS-OPENED-CT           TO RPT-TOT-COUNT.                  
091900     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
092000         AFTER ADVANCING 1 LINE.                                          
092100*    CREDITS APPLIED CARRIES THE ACTUAL-MOVEMENT TOTAL BUILT UP           
092200*    IN 220-PROCESS-CREDIT-TRAN, NOT A SIMPLE SUM OF EVERY                
092300*    CREDIT TRANSACTION'S FACE AMOUNT.                                    
092400     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
092500     MOVE 'CREDITS APPLIED'            TO RPT-TOT-LABEL.                  
092600     MOVE WS-CREDIT-CT                 TO RPT-TOT-COUNT.                  
092700     MOVE WS-CREDIT-AMT-TOTAL          TO RPT-TOT-AMOUNT.                 
092800     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
092900         AFTER ADVANCING 1 LINE.                                          
093000     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
093100     MOVE 'DEBITS APPLIED'             TO RPT-TOT-LABEL.                  
093200     MOVE WS-DEBIT-CT                  TO RPT-TOT-COUNT.                  
093300     MOVE WS-DEBIT-AMT-TOTAL           TO RPT-TOT-AMOUNT.                 
093400     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
093500         AFTER ADVANCING 1 LINE.                                          
093600     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
093700     MOVE 'DEBITS DENIED'              TO RPT-TOT-LABEL.                  
093800     MOVE WS-DEBIT-DENIED-CT           TO RPT-TOT-COUNT.                  
093900     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
094000         AFTER ADVANCING 1 LINE.                                          
094100     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
094200     MOVE 'TRANSACTIONS REJECTED'      TO RPT-TOT-LABEL.                  
094300     MOVE WS-REJECTED-CT               TO RPT-TOT-COUNT.                  
094400     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
094500         AFTER ADVANCING 1 LINE.                                          
094600*    ACCOUNTS-ON-FILE-AT-END IS THE TABLE COUNT AFTER ANY 'O'             
094700*    REQUESTS PROCESSED THIS RUN HAVE BEEN APPENDED - IT WILL             
094800*    EXCEED THE OPENING-MASTER RECORD COUNT BY EXACTLY WS-                
094900*    ACCTS-OPENED-CT WHEN THE TABLE NEVER HIT ITS CEILING.                
095000     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
095100     MOVE 'ACCOUNTS ON FILE AT END'    TO RPT-TOT-LABEL.                  
095200     MOVE WS-ACCT-COUNT                TO RPT-TOT-COUNT.                  
095300     WRITE RPT-RECORD FROM RPT-TOTALS-DETAIL                              
095400         AFTER ADVANCING 1 LINE.                                          
095500 900-REPORT-TOTALS-EXIT.                                                  
095600     EXIT.                                                                
095700                                                                          
