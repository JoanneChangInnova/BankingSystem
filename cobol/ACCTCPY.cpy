000100******************************************************************00000100
000200* ACCTCPY  -  ACCOUNT MASTER RECORD LAYOUT                        00000200
000300*                                                                 00000300
000400*   USED BY BKUPD01 (FD LEVEL, VIA REPLACING) AND AS THE          00000400
000500*   WORKING-STORAGE TABLE-ENTRY LAYOUT FOR THE ACCOUNT TABLE.     00000500
000600*   FIXED LENGTH 80.  CALLER SUPPLIES THE :TAG: PREFIX, E.G.      00000600
000700*        COPY ACCTCPY REPLACING ==:TAG:== BY ==WS-ACCT==.         00000700
000800*                                                                 00000800
000900*   09/14/89  DWS  ORIGINAL LAYOUT - CUSTOMER FILE                00000900
001000*   03/02/93  RJP  RESHAPED FOR ACCOUNT MAINTENANCE - REQ A-114   00001000
001100*   11/18/97  RJP  ADDED HOLDER-ID FIELD - REQ A-206              00001100
001200*   01/22/99  KLM  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON RECORD  00001200
001300*   08/14/03  RJP  BROKE OUT THE RESERVE BYTES INTO BRANCH-CODE,  00001300
001400*                  LAST-MAINT-DATE AND STATUS - REQ A-266.  NONE  00001400
001500*                  OF THE THREE ARE MAINTAINED BY BKUPD01/BKUPD02 00001500
001600*                  AS OF THIS WRITING - SEE THE NOTE AT 810 IN    00001600
001700*                  BKUPD01.                                       00001700
001800******************************************************************00001800
001900 01  :TAG:-REC.                                                   00001900
002000     05  :TAG:-NUMBER            PIC 9(12).                       00002000
002100*        ACCOUNT TYPE - C = CONSUMER, M = COMMERCIAL              00002100
002200     05  :TAG:-TYPE              PIC X(01).                       00002200
002300        88  :TAG:-TYPE-CONSUMER          VALUE 'C'.               00002300
002400        88  :TAG:-TYPE-COMMERCIAL        VALUE 'M'.               00002400
002500     05  :TAG:-HOLDER-ID         PIC 9(06).                       00002500
002600     05  :TAG:-HOLDER-NAME       PIC X(30).                       00002600
002700     05  :TAG:-PIN               PIC 9(04).                       00002700
002800*        SIGN LEADING SEPARATE PER REQ A-114 - EDIT PGMS EXPECT   00002800
002900*        THE SIGN IN ITS OWN BYTE, NOT OVERPUNCHED.               00002900
003000     05  :TAG:-BALANCE           PIC S9(11)V99                    00003000
003100                                SIGN IS LEADING SEPARATE.         00003100
003200*        BRANCH THE ACCOUNT WAS OPENED AT.  CARRIED ON THE        00003200
003300*        MASTER SINCE 08/14/03 (REQ A-266) - NOT YET READ BY      00003300
003400*        ANY PROGRAM IN THIS SYSTEM.                              00003400
003500     05  :TAG:-BRANCH-CODE       PIC 9(04) VALUE ZEROS.           00003500
003600*        DATE (YYMMDD) OF THE LAST RECORD-LEVEL MAINTENANCE -     00003600
003700*        NAME CHANGE, ADDRESS CHANGE, ETC.  BKUPD01/BKUPD02 DO    00003700
003800*        NOT STAMP THIS FIELD - THAT IS DONE BY THE ACCOUNT       00003800
003900*        MAINTENANCE (NON-BATCH) SUBSYSTEM.                       00003900
004000     05  :TAG:-LAST-MAINT-DATE   PIC 9(06) VALUE ZEROS.           00004000
004100*        A = ACTIVE, C = CLOSED, F = FROZEN (COURT ORDER OR       00004100
004200*        FRAUD HOLD).  BKUPD01 DOES NOT TEST THIS FIELD - A       00004200
004300*        FROZEN OR CLOSED ACCOUNT IS STILL POSTED AGAINST BY      00004300
004400*        THIS RUN AS OF THIS WRITING.                             00004400
004500     05  :TAG:-STATUS            PIC X(01) VALUE 'A'.             00004500
004600        88  :TAG:-STATUS-ACTIVE          VALUE 'A'.               00004600
004700        88  :TAG:-STATUS-CLOSED          VALUE 'C'.               00004700
004800        88  :TAG:-STATUS-FROZEN          VALUE 'F'.               00004800
004900     05  FILLER                  PIC X(02).                       00004900
