000100******************************************************************        
000200* LICENSED TO THE SYSTEMS GROUP - INTERNAL USE ONLY                       
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500* PROGRAM:  BKUPD02                                                       
000600*                                                                         
000700* AUTHOR :  D. W. STOUT                                                   
000800*                                                                         
000900* ONE-FUNCTION-AT-A-TIME SUBPROGRAM HOLDING THE THREE ACCOUNT             
001000* BUSINESS RULES BKUPD01 NEEDS PER TRANSACTION: VALIDATE THE              
001100* PIN, POST A CREDIT, OR POST A DEBIT.  BKUPD01 SUPPLIES THE              
001200* FUNCTION CODE AND THE FIELDS THAT FUNCTION NEEDS; THE FIELDS            
001300* IT DOES NOT NEED ARE IGNORED.  ALL ARITHMETIC IS EXACT FIXED            
001400* DECIMAL - NO ROUNDING IS EVER TAKEN.                                    
001500******************************************************************        
001600                                                                          
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.     BKUPD02.                                                 
001900 AUTHOR.         D. W. STOUT.                                             
002000 INSTALLATION.   THE SYSTEMS GROUP.                                       
002100 DATE-WRITTEN.   09/14/89.                                                
002200 DATE-COMPILED.                                                           
002300 SECURITY.       NON-CONFIDENTIAL.                                        
002400                                                                          
002500******************************************************************        
002600* CHANGE LOG                                                              
002700* ----------                                                              
002800* 09/14/89  DWS  ORIGINAL PROGRAM - CUSTOMER FILE UPDATE (SAM4)           
002900* 03/02/93  RJP  REBUILT AS THE ACCOUNT BUSINESS-RULE MODULE      CL*01   
003000*                CALLED FROM BKUPD01 ONE FUNCTION AT A            CL*01   
003100*                TIME (REQ A-114).  PIN CHECK, CREDIT, AND        CL*01   
003200*                DEBIT ARE NOW THE ONLY THREE THINGS THIS         CL*01   
003300*                PROGRAM DOES.                                    CL*01   
003400* 01/22/99  KLM  Y2K REVIEW - NO DATE FIELDS OF ANY KIND          CL*02   
003500*                ARE CARRIED BY THIS PROGRAM.  NO CHANGE MADE.    CL*02   
003600* 06/07/01  RJP  CLARIFIED THAT A CREDIT REQUEST NEVER FAILS      CL*03   
003700*                - A NEGATIVE AMOUNT LEAVES THE BALANCE           CL*03   
003800*                UNCHANGED BUT STILL RETURNS 'Y' (REQ A-247).     CL*03   
003900******************************************************************        
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.   IBM-370.                                              
004400 OBJECT-COMPUTER.   IBM-370.                                              
004500                                                                          
004600******************************************************************        
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900******************************************************************        
005000*                                                                         
005100*    HOLDS THE FUNCTION CODE ONCE TESTED, SO THE EVALUATE IN              
005200*    000-MAIN READS AGAINST A CONDITION NAME RATHER THAN A                
005300*    LITERAL EVERY TIME IT IS PERFORMED.                                  
005400 77  WS-VALID-FUNCTION        PIC X(01) VALUE 'N'.                        
005500     88  WS-FUNCTION-IS-VALID          VALUE 'Y'.                         
005600*                                                                         
005700*    ALTERNATE NUMERIC/SIGN-ONLY VIEW OF THE AMOUNT PARAMETER,            
005800*    USED ONLY TO TEST THE SIGN IN 200/300 WITHOUT DISTURBING             
005900*    THE PACKED VALUE ITSELF.                                             
006000 01  WS-AMOUNT-WORK           PIC S9(11)V99 COMP-3 VALUE +0.              
006100 01  WS-AMOUNT-SIGN-VIEW REDEFINES WS-AMOUNT-WORK.                        
006200     05  FILLER               PIC X(06).                                  
006300     05  WS-AMOUNT-LOW-BYTE   PIC X(01).                                  
006400*                                                                         
006500*    HOLDS THE PROSPECTIVE BALANCE WHILE 200-APPLY-CREDIT DECIDES         
006600*    WHETHER TO POST IT - SAME SIGN-VIEW TECHNIQUE AS ABOVE.              
006700 01  WS-CREDIT-RESULT-AREA    PIC S9(11)V99 COMP-3 VALUE +0.              
006800 01  WS-CREDIT-RESULT-SIGN-VIEW REDEFINES WS-CREDIT-RESULT-AREA.          
006900     05  FILLER               PIC X(06).                                  
007000     05  WS-CREDIT-RESULT-LOW-BYTE PIC X(01).                             
007100*                                                                         
007200*    HOLDS BALANCE-LESS-AMOUNT WHILE 300-APPLY-DEBIT DECIDES IF           
007300*    THE ACCOUNT CAN COVER THE REQUEST - SIGN TESTED THE SAME             
007400*    WAY WS-AMOUNT-WORK IS TESTED ABOVE.                                  
007500 01  WS-DEBIT-CHECK-AREA      PIC S9(11)V99 COMP-3 VALUE +0.              
007600 01  WS-DEBIT-CHECK-SIGN-VIEW REDEFINES WS-DEBIT-CHECK-AREA.              
007700     05  FILLER               PIC X(06).                                  
007800     05  WS-DEBIT-CHECK-LOW-BYTE PIC X(01).                               
007900                                                                          
008000******************************************************************        
008100 LINKAGE SECTION.                                                         
008200******************************************************************        
008300*    THE FUNCTION CODE - 'P' VALIDATE PIN, 'C' CREDIT, 'D' DEBIT.         
008400 01  FUNCTION-CODE               PIC X(01).                               
008500     88  FUNC-VALIDATE-PIN           VALUE 'P'.                           
008600     88  FUNC-CREDIT                 VALUE 'C'.                           
008700     88  FUNC-DEBIT                  VALUE 'D'.                           
008800*    USED ONLY WHEN FUNCTION-CODE IS 'P'.                                 
008900 01  PIN-ATTEMPT            PIC 9(04).                                    
009000 01  STORED-PIN             PIC 9(04).                                    
009100*    USED ONLY WHEN FUNCTION-CODE IS 'C' OR 'D'.                          
009200 01  BALANCE                PIC S9(11)V99 COMP-3.                         
009300 01  AMOUNT                 PIC S9(11)V99 COMP-3.                         
009400 01  NEW-BALANCE            PIC S9(11)V99 COMP-3.                         
009500*    'Y' - PIN MATCHED, CREDIT POSTED, OR DEBIT POSTED.                   
009600*    'N' - PIN DID NOT MATCH OR DEBIT WAS DENIED (INSUFFICIENT            
009700*          FUNDS OR A NEGATIVE DEBIT AMOUNT).  CREDIT NEVER               
009800*          RETURNS 'N'.                                                   
009900 01  RESULT                 PIC X(01).                                    
010000     88  RESULT-OK                   VALUE 'Y'.                           
010100     88  RESULT-FAILED               VALUE 'N'.                           
010200                                                                          
010300******************************************************************        
010400 PROCEDURE DIVISION USING FUNCTION-CODE                                   
010500                          PIN-ATTEMPT                                     
010600                          STORED-PIN                                      
010700                          BALANCE                                         
010800                          AMOUNT                                          
010900                          NEW-BALANCE                                     
011000                          RESULT.                                         
011100******************************************************************        
011200                                                                          
011300*    -----------------------------------------------------------          
011400*     000-MAIN                                                            
011500*     DISPATCHES ON THE FUNCTION CODE.  DEFAULTS NEW-BALANCE              
011600*     TO THE INCOMING BALANCE AND RESULT TO 'Y' SO A PARAGRAPH            
011700*     ONLY HAS TO CHANGE WHAT ITS OWN RULE REQUIRES.                      
011800*    -----------------------------------------------------------          
011900 000-MAIN.                                                                
012000     MOVE BALANCE TO NEW-BALANCE.                                         
012100     MOVE 'Y'        TO RESULT.                                           
012200     IF FUNC-VALIDATE-PIN OR FUNC-CREDIT OR FUNC-DEBIT                    
012300         MOVE 'Y' TO WS-VALID-FUNCTION                                    
012400     ELSE                                                                 
012500         MOVE 'N' TO WS-VALID-FUNCTION                                    
012600     END-IF.                                                              
012700     IF WS-FUNCTION-IS-VALID                                              
012800         EVALUATE TRUE                                                    
012900             WHEN FUNC-VALIDATE-PIN                                       
013000                 PERFORM 100-VALIDATE-PIN                                 
013100                     THRU 100-VALIDATE-PIN-EXIT                           
013200             WHEN FUNC-CREDIT                                             
013300                 PERFORM 200-APPLY-CREDIT                                 
013400                     THRU 200-APPLY-CREDIT-EXIT                           
013500             WHEN FUNC-DEBIT                                              
013600                 PERFORM 300-APPLY-DEBIT                                  
013700                     THRU 300-APPLY-DEBIT-EXIT                            
013800         END-EVALUATE                                                     
013900     ELSE                                                                 
014000         MOVE 'N' TO RESULT                                               
014100     END-IF.                                                              
014200     GOBACK.                                                              
014300 000-MAIN-EXIT.                                                           
014400     EXIT.                                                                
014500                                                                          
014600*    -----------------------------------------------------------          
014700*     100-VALIDATE-PIN                                                    
014800*     THE PIN MUST MATCH EXACTLY - NO PARTIAL OR CASE-FOLDED              
014900*     COMPARISON, SINCE BOTH SIDES ARE NUMERIC.                           
015000*    -----------------------------------------------------------          
015100 100-VALIDATE-PIN.                                                        
015200     IF PIN-ATTEMPT = STORED-PIN                                          
015300         MOVE 'Y' TO RESULT                                               
015400     ELSE                                                                 
015500         MOVE 'N' TO RESULT                                               
015600     END-IF.                                                              
015700 100-VALIDATE-PIN-EXIT.                                                   
015800     EXIT.                                                                
015900                                                                          
016000*    -----------------------------------------------------------          
016100*     200-APPLY-CREDIT                                                    
016200*     A CREDIT IS POSTED WHEN THE AMOUNT IS ZERO OR POSITIVE.  A          
016300*     NEGATIVE AMOUNT ON A CREDIT REQUEST IS SILENTLY IGNORED -           
016400*     THE BALANCE PASSES THROUGH UNCHANGED AND RESULT STAYS               
016500*     'Y', SET BY 000-MAIN BEFORE THIS PARAGRAPH WAS PERFORMED.           
016600*    -----------------------------------------------------------          
016700 200-APPLY-CREDIT.                                                        
016800     MOVE AMOUNT TO WS-AMOUNT-WORK.                                       
016900     COMPUTE WS-CREDIT-RESULT-AREA = BALANCE + AMOUNT.                    
017000     IF WS-AMOUNT-WORK >= 0                                               
017100         MOVE WS-CREDIT-RESULT-AREA TO NEW-BALANCE                        
017200     END-IF.                                                              
017300 200-APPLY-CREDIT-EXIT.                                                   
017400     EXIT.                                                                
017500                                                                          
017600*    -----------------------------------------------------------          
017700*     300-APPLY-DEBIT                                                     
017800*     A DEBIT IS POSTED ONLY WHEN THE AMOUNT IS ZERO OR POSITIVE          
017900*     AND THE BALANCE ON FILE IS SUFFICIENT TO COVER IT.  ANY             
018000*     OTHER CASE IS DENIED - NEW-BALANCE IS LEFT AT THE                   
018100*     INCOMING BALANCE AND RESULT IS SET TO 'N'.                          
018200*    -----------------------------------------------------------          
018300 300-APPLY-DEBIT.                                                         
018400     MOVE AMOUNT TO WS-AMOUNT-WORK.                                       
018500     COMPUTE WS-DEBIT-CHECK-AREA = BALANCE - AMOUNT.                      
018600     IF WS-AMOUNT-WORK >= 0 AND WS-DEBIT-CHECK-AREA >= 0                  
018700         MOVE WS-DEBIT-CHECK-AREA TO NEW-BALANCE                          
018800         MOVE 'Y' TO RESULT                                               
018900     ELSE                                                                 
019000         MOVE 'N' TO RESULT                                               
019100     END-IF.                                                              
019200 300-APPLY-DEBIT-EXIT.                                                    
019300     EXIT.                                                                
019400                                                                          
